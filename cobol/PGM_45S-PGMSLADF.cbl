000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMSLADF.
000300 AUTHOR. R. ECHAGUE.
000400 INSTALLATION. DEPARTAMENTO DE SISTEMAS - AREA SERVICE.
000500 DATE-WRITTEN. 04/09/1991.
000600 DATE-COMPILED.
000700 SECURITY.     USO INTERNO - SOLO PERSONAL DE SISTEMAS.
000800*****************************************************************
000900*          SUBPROGRAMA DE ANTIGUEDAD DE CASOS (SLA)             *
001000*                                                                *
001100*  - RECIBE POR LINKAGE LA FECHA DE ALTA DEL CASO Y LA FECHA    *
001200*    DE PROCESO DEL LOTE, AMBAS DESCOMPUESTAS EN SIGLO/ANIO/    *
001300*    MES/DIA (MISMO ESQUEMA DE RUTINA USADO EN PGMRUCAF).       *
001400*  - DEVUELVE LA CANTIDAD DE DIAS CORRIDOS ENTRE AMBAS FECHAS   *
001500*    (EL SLA), NUNCA NEGATIVA, Y UN INDICADOR DE FECHA VALIDA.  *
001600*  - NO ACCEDE A ARCHIVOS; ES UNA RUTINA DE CALCULO PURA.       *
001700*                                                                *
001800*-----------------------------------------------------------------
001900* HISTORIAL DE CAMBIOS
002000* -----------------------------------------------------------------
002100* FECHA       AUTOR  TICKET      DESCRIPCION
002200* ----------  -----  ----------  --------------------------------
002300* 04/09/1991  REC    INI-3301    VERSION INICIAL DEL SUBPROGRAMA.
002400* 17/02/1992  REC    SVC-3344    CORRIGE CALCULO EN ANIOS BISIESTOS
002500*                                (FALTABA EL DIA 29/02 EN LA TABLA
002600*                                 DE ACUMULADOS AL CALCULAR MARZO).
002700* 21/06/1994  LDP    SVC-3390    SLA NEGATIVO (FECHA FUTURA) SE
002800*                                DEJA EN CERO POR PEDIDO DE AREA
002900*                                SERVICE, NO SE RECHAZA EL CASO.
003000* 30/11/1998  MCF    Y2K-3401    AJUSTE DE SIGLO: ANTES SE ASUMIA
003100*                                SIGLO 19 FIJO; AHORA EL SIGLO LO
003200*                                ARMA EL LLAMADOR (PROGM45S) Y LA
003300*                                RUTINA SOLO OPERA CON ANIO CIVIL
003400*                                DE 4 CIFRAS (SIGLO*100 + ANIO).
003500* 14/01/1999  MCF    Y2K-3407    PRUEBAS DE REGRESION PARA CASOS
003600*                                CON ALTA EN 1999 Y PROCESO EN EL
003700*                                ANIO 2000; SIN HALLAZGOS.
003800* 09/08/2003  JQR    SVC-3455    FECHA DE ALTA EN BLANCO O NO
003900*                                NUMERICA SE MARCA INVALIDA Y EL
004000*                                SLA DEVUELTO ES CERO (ANTES SE
004100*                                CORTABA EL JOB CON ABEND).
004200*-----------------------------------------------------------------
004300 
004400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100 
005200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005300 DATA DIVISION.
005400 FILE SECTION.
005500 
005600 WORKING-STORAGE SECTION.
005700*========================*
005800 77  FILLER          PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005900 
006000*----------  TABLA DE DIAS ACUMULADOS POR MES  ------------------
006100*     (AL 1RO. DE CADA MES, SOBRE UN ANIO NO BISIESTO)
006200 01  WS-TABLA-ACUM-DIAS.
006300     03  FILLER              PIC 9(03)    VALUE 000.
006400     03  FILLER              PIC 9(03)    VALUE 031.
006500     03  FILLER              PIC 9(03)    VALUE 059.
006600     03  FILLER              PIC 9(03)    VALUE 090.
006700     03  FILLER              PIC 9(03)    VALUE 120.
006800     03  FILLER              PIC 9(03)    VALUE 151.
006900     03  FILLER              PIC 9(03)    VALUE 181.
007000     03  FILLER              PIC 9(03)    VALUE 212.
007100     03  FILLER              PIC 9(03)    VALUE 243.
007200     03  FILLER              PIC 9(03)    VALUE 273.
007300     03  FILLER              PIC 9(03)    VALUE 304.
007400     03  FILLER              PIC 9(03)    VALUE 334.
007500 01  WS-TABLA-ACUM-DIAS-R REDEFINES WS-TABLA-ACUM-DIAS.
007600     03  WS-ACUM-DIAS        PIC 9(03) OCCURS 12 TIMES
007700                              INDEXED BY IX-MES.
007800 
007900*----------- AREAS DE TRABAJO PARA EL CALCULO -------------------
008000 01  WS-ANIO-CIVIL           PIC 9(04)     VALUE ZEROS.
008010 01  WS-ANIO-CIVIL-R REDEFINES WS-ANIO-CIVIL.
008020*     VISTA PARTIDA DEL ANIO CIVIL, USADA SOLO PARA TRAZA
008030     03  WS-AC-SIGLO         PIC 99.
008040     03  WS-AC-ANIO          PIC 99.
008100 01  WS-ANIO-MENOS-1         PIC 9(04)     VALUE ZEROS.
008200 77  WS-BISIESTO-SW          PIC X         VALUE 'N'.
008300     88  WS-ES-BISIESTO                    VALUE 'S'.
008400 77  WS-RESTO-4              PIC 9(04)     VALUE ZEROS.
008500 77  WS-RESTO-100            PIC 9(04)     VALUE ZEROS.
008600 77  WS-RESTO-400            PIC 9(04)     VALUE ZEROS.
008700 77  WS-COCIENTE             PIC 9(08)     VALUE ZEROS.
008800 77  WS-DIA-TRABAJO          PIC 99        VALUE ZEROS.
008900 
009000*----------- DIAS ABSOLUTOS DE CADA FECHA ------------------------
009100 77  WS-DIAS-ALTA            PIC S9(09) COMP   VALUE ZEROS.
009200 77  WS-DIAS-PROCESO         PIC S9(09) COMP   VALUE ZEROS.
009300 77  WS-DIAS-DIFERENCIA      PIC S9(09) COMP   VALUE ZEROS.
009400 
009500 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
009600 
009700*------------------------------------------------------------------
009800 LINKAGE SECTION.
009900*================*
010000 01  LK-PARMS-SLA.
010100     03  LK-FECHA-CASO.
010200         05  LK-FC-SIGLO     PIC 99.
010300         05  LK-FC-ANIO      PIC 99.
010400         05  LK-FC-MES       PIC 99.
010500         05  LK-FC-DIA       PIC 99.
010520     03  LK-FECHA-CASO-NUM REDEFINES LK-FECHA-CASO PIC 9(08).
010600     03  LK-FECHA-PROCESO.
010700         05  LK-FP-SIGLO     PIC 99.
010800         05  LK-FP-ANIO      PIC 99.
010900         05  LK-FP-MES       PIC 99.
011000         05  LK-FP-DIA       PIC 99.
011100     03  LK-FECHA-VALIDA     PIC X.
011200         88  LK-FECHA-ES-VALIDA          VALUE 'S'.
011300         88  LK-FECHA-NO-VALIDA          VALUE 'N'.
011400     03  LK-SLA-DIAS         PIC S9(04) COMP.
011500     03  FILLER              PIC X(05).
011600 
011700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011800 PROCEDURE DIVISION USING LK-PARMS-SLA.
011900 
012000 MAIN-PROGRAM-I.
012100 
012200     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
012300 
012400     IF LK-FECHA-ES-VALIDA THEN
012500        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
012600     END-IF
012700 
012800     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
012900 
013000 MAIN-PROGRAM-F. GOBACK.
013100 
013200 
013300*--------------------------------------------------------------
013400*    VALIDA RANGOS RECIBIDOS ANTES DE CALCULAR NADA
013500 1000-INICIO-I.
013600 
013700     SET LK-FECHA-ES-VALIDA TO TRUE
013800     MOVE ZEROS TO LK-SLA-DIAS
013900 
014000     IF LK-FC-MES  = ZEROS OR LK-FC-MES  > 12  OR
014100        LK-FC-DIA  = ZEROS OR LK-FC-DIA  > 31  OR
014200        LK-FP-MES  = ZEROS OR LK-FP-MES  > 12  OR
014300        LK-FP-DIA  = ZEROS OR LK-FP-DIA  > 31  THEN
014400        SET LK-FECHA-NO-VALIDA TO TRUE
014450        DISPLAY '* PGMSLADF - FECHA DE ALTA RECIBIDA INVALIDA = '
014460                LK-FECHA-CASO-NUM
014500     END-IF.
014600 
014700 1000-INICIO-F. EXIT.
014800 
014900 
015000*---------------------------------------------------------------
015100*    ARMA EL DIA ABSOLUTO DE CADA FECHA Y RESTA
015200 2000-PROCESO-I.
015300 
015400     MOVE LK-FC-SIGLO  TO WS-ANIO-CIVIL (1:2)
015500     MOVE LK-FC-ANIO   TO WS-ANIO-CIVIL (3:2)
015600     SET  IX-MES TO LK-FC-MES                                     Y2K3401 
015700     MOVE LK-FC-DIA    TO WS-DIA-TRABAJO
015800     PERFORM 3000-DIAS-ABSOLUTOS-I THRU 3000-DIAS-ABSOLUTOS-F
015900     MOVE WS-DIAS-DIFERENCIA TO WS-DIAS-ALTA
016000 
016100     MOVE LK-FP-SIGLO  TO WS-ANIO-CIVIL (1:2)
016200     MOVE LK-FP-ANIO   TO WS-ANIO-CIVIL (3:2)
016300     SET  IX-MES TO LK-FP-MES                                     Y2K3401 
016400     MOVE LK-FP-DIA    TO WS-DIA-TRABAJO
016500     PERFORM 3000-DIAS-ABSOLUTOS-I THRU 3000-DIAS-ABSOLUTOS-F
016600     MOVE WS-DIAS-DIFERENCIA TO WS-DIAS-PROCESO
016700 
016800     COMPUTE WS-DIAS-DIFERENCIA =
016900             WS-DIAS-PROCESO - WS-DIAS-ALTA
017000 
017100     IF WS-DIAS-DIFERENCIA < ZEROS THEN                           SVC3390 
017200        MOVE ZEROS TO LK-SLA-DIAS
017300     ELSE
017400        MOVE WS-DIAS-DIFERENCIA TO LK-SLA-DIAS
017500     END-IF.
017600 
017700 2000-PROCESO-F. EXIT.
017800 
017900 
018000*---------------------------------------------------------------
018100*    DEVUELVE EN WS-DIAS-DIFERENCIA EL DIA ABSOLUTO DE LA FECHA
018200*    ARMADA EN WS-ANIO-CIVIL / IX-MES / WS-DIA-TRABAJO. SE REUSA
018300*    EL MISMO PARRAFO PARA ALTA Y PARA PROCESO (VER 2000-PROCESO-I).
018400 3000-DIAS-ABSOLUTOS-I.
018500 
018600     PERFORM 3100-CALC-BISIESTO-I THRU 3100-CALC-BISIESTO-F
018700 
018800     SUBTRACT 1 FROM WS-ANIO-CIVIL GIVING WS-ANIO-MENOS-1
018900     DIVIDE WS-ANIO-MENOS-1 BY 4   GIVING WS-COCIENTE
019000         REMAINDER WS-RESTO-4
019100     DIVIDE WS-ANIO-MENOS-1 BY 100 GIVING WS-COCIENTE
019200         REMAINDER WS-RESTO-100
019300     DIVIDE WS-ANIO-MENOS-1 BY 400 GIVING WS-COCIENTE
019400         REMAINDER WS-RESTO-400
019500 
019600     COMPUTE WS-DIAS-DIFERENCIA =
019700         (365 * WS-ANIO-MENOS-1)
019800         + (WS-ANIO-MENOS-1 / 4)
019900         - (WS-ANIO-MENOS-1 / 100)
020000         + (WS-ANIO-MENOS-1 / 400)
020100         + WS-ACUM-DIAS (IX-MES)
020200 
020300     IF WS-ES-BISIESTO AND IX-MES > 2 THEN
020400        ADD 1 TO WS-DIAS-DIFERENCIA
020500     END-IF
020600 
020700     ADD WS-DIA-TRABAJO TO WS-DIAS-DIFERENCIA.
020800 
020900 3000-DIAS-ABSOLUTOS-F. EXIT.
021000 
021100 
021200*---------------------------------------------------------------
021300*    BISIESTO: DIVISIBLE POR 4 Y (NO DIVISIBLE POR 100 O SI
021400*    DIVISIBLE POR 400) - CORREGIDO POR TICKET SVC-3344
021500 3100-CALC-BISIESTO-I.
021600 
021700     MOVE 'N' TO WS-BISIESTO-SW
021800     DIVIDE WS-ANIO-CIVIL BY 4   GIVING WS-COCIENTE
021900         REMAINDER WS-RESTO-4
022000     DIVIDE WS-ANIO-CIVIL BY 100 GIVING WS-COCIENTE
022100         REMAINDER WS-RESTO-100
022200     DIVIDE WS-ANIO-CIVIL BY 400 GIVING WS-COCIENTE
022300         REMAINDER WS-RESTO-400
022400 
022500     IF WS-RESTO-4 = ZEROS THEN
022600        IF WS-RESTO-100 NOT = ZEROS OR WS-RESTO-400 = ZEROS THEN
022700           MOVE 'S' TO WS-BISIESTO-SW                             SVC3344 
022800        END-IF
022900     END-IF.
023000 
023100 3100-CALC-BISIESTO-F. EXIT.
023200 
023300 
023400*---------------------------------------------------------------
023500 9999-FINAL-I.
023600 
023700     CONTINUE.
023800 
023900 9999-FINAL-F. EXIT.
