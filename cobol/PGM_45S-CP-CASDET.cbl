000100*////////////////// (CASDET) //////////////////////////////////////
000200***************************************************************
000300*     LAYOUT DETALLE DE SALIDA DE CASOS  (CP-CASDET)           *
000400*     LARGO REGISTRO = 270 BYTES (266 DE DATOS + 4 DE RESERVA) *
000500*     ORDEN DE SALIDA: SLA DESCENDENTE (VER PROGM45S 5000-)    *
000600***************************************************************
000700 01  WS-REG-CASO-DET.
000800     03  CDET-NRO-CASO       PIC X(18)    VALUE SPACES.
000900*     EDAD DEL CASO EN DIAS CORRIDOS, CALCULADA POR PGMSLADF
001000     03  CDET-SLA            PIC 9(04)    VALUE ZEROS.
001100     03  CDET-CLIENTE-NOM    PIC X(22)    VALUE SPACES.
001200     03  CDET-DOMICILIO      PIC X(50)    VALUE SPACES.
001300     03  CDET-COD-POSTAL     PIC X(15)    VALUE SPACES.
001400     03  CDET-RECLAMO        PIC X(20)    VALUE SPACES.
001500     03  CDET-PRODUCTO       PIC X(35)    VALUE SPACES.
001600*     ESTADO DE LA LINEA; 'NEW' CUANDO LLEGO EN BLANCO DEL EXTRACTO
001700     03  CDET-ESTADO-LIN     PIC X(20)    VALUE SPACES.
001800     03  CDET-TECNICO-NOM    PIC X(22)    VALUE SPACES.
001900     03  CDET-TECNICO-OBS    PIC X(30)    VALUE SPACES.
002000*     OBSERVACION DEL MAESTRO CP-REMLK; ESPACIOS SI NO HUBO CRUCE
002100     03  CDET-OBSERVACION    PIC X(30)    VALUE SPACES.
002200*     RESERVA PARA AMPLIACIONES FUTURAS DEL DETALLE
002300     03  FILLER              PIC X(04)    VALUE SPACES.
