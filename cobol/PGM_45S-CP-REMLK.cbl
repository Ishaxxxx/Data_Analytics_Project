000100*////////////////// (REMLK) //////////////////////////////////////
000200***************************************************************
000300*     LAYOUT MAESTRO DE OBSERVACIONES  (CP-REMLK)              *
000400*     LARGO REGISTRO = 48 BYTES, SIN RELLENO                   *
000500*     UN REGISTRO POR CASO QUE TIENE OBSERVACION CARGADA       *
000600*     ARCHIVO EXTERNO DE FORMATO FIJO - NO SE LE AGREGA        *
000700*     RESERVA PROPIA (VER SVC-3512 EN EL HISTORIAL DE PROGM45S)*
000800***************************************************************
000900 01  WS-REG-OBSERV-MTRO.
001000*     POSICION RELATIVA (01:18) NUMERO DE CASO - CLAVE DE CRUCE
001100*     PUEDE LLEGAR CON RESIDUO ' .0' DE CONVERSION NUMERICA
001200     03  ROBS-NRO-CASO       PIC X(18)    VALUE SPACES.
001300     03  ROBS-OBSERVACION    PIC X(30)    VALUE SPACES.
