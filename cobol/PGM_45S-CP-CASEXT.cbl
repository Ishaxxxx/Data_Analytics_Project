000100*////////////////// (CASEXT) //////////////////////////////////////
000200***************************************************************
000300*     LAYOUT EXTRACTO DE CASOS DE SERVICIO (CP-CASEXT)         *
000400*     LARGO REGISTRO = 242 BYTES, SIN RELLENO                 *
000500*     EL ARCHIVO LO GENERA EL SISTEMA DE CASOS, NO NOSOTROS;   *
000600*     NO SE LE AGREGA RESERVA PROPIA - SI SE LE AGREGA UN      *
000700*     BYTE EL READ QUEDA DESALINEADO DESDE EL SEGUNDO          *
000800*     REGISTRO EN ADELANTE (VER SVC-3512 EN EL HISTORIAL DE    *
000900*     PROGM45S).                                               *
001000***************************************************************
001100 01  WS-REG-CASO-EXT.
001200*     POSICION RELATIVA (01:18) NUMERO DE CASO - CLAVE DE CRUCE
001300     03  CEXT-NRO-CASO       PIC X(18)    VALUE SPACES.
001400*     POSICION RELATIVA (19:10) FECHA DE ALTA, FORMATO DD/MM/AAAA
001500     03  CEXT-FEC-ALTA       PIC X(10)    VALUE SPACES.
001600     03  CEXT-CLIENTE-NOM    PIC X(22)    VALUE SPACES.
001700     03  CEXT-DOMICILIO      PIC X(50)    VALUE SPACES.
001800     03  CEXT-COD-POSTAL     PIC X(15)    VALUE SPACES.
001900     03  CEXT-RECLAMO        PIC X(20)    VALUE SPACES.
002000     03  CEXT-PRODUCTO       PIC X(35)    VALUE SPACES.
002100*     ESTADO DE LA LINEA DE TRABAJO; PUEDE LLEGAR EN BLANCO
002200     03  CEXT-ESTADO-LIN     PIC X(20)    VALUE SPACES.
002300     03  CEXT-TECNICO-NOM    PIC X(22)    VALUE SPACES.
002400*     OBSERVACION PROPIA DEL TECNICO; EL PROCESO NO LA MODIFICA
002500     03  CEXT-TECNICO-OBS    PIC X(30)    VALUE SPACES.
