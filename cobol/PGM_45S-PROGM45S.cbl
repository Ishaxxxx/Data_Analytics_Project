000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PROGM45S.
000300 AUTHOR. L. DEL POZO.
000400 INSTALLATION. DEPARTAMENTO DE SISTEMAS - AREA SERVICE.
000500 DATE-WRITTEN. 11/09/1991.
000600 DATE-COMPILED.
000700 SECURITY.     USO INTERNO - SOLO PERSONAL DE SISTEMAS.
000800******************************************************************
000900*                  PROCESO BATCH DE CASOS DE SERVICIO             *
001000*                  ===================================            *
001100*  - LEE EL EXTRACTO DIARIO DE CASOS ABIERTOS (CASOS-ENT).        *
001200*  - CALCULA LA ANTIGUEDAD DE CADA CASO EN DIAS CORRIDOS (SLA)    *
001300*    CONTRA LA FECHA DE PROCESO, LLAMANDO AL SUBPROGRAMA          *
001400*    PGMSLADF.                                                    *
001500*  - DEFAULTEA A 'New' EL ESTADO DE LINEA QUE LLEGA EN BLANCO.    *
001600*  - CRUZA CADA CASO CONTRA EL MAESTRO DE OBSERVACIONES           *
001700*    (OBSERV-MTRO) POR NUMERO DE CASO Y COMPLETA LA OBSERVACION.  *
001800*  - GRABA EL DETALLE (CASOS-SAL) ORDENADO POR SLA DESCENDENTE,   *
001900*    CON UN REGISTRO DE ENCABEZADO AL PRINCIPIO DEL ARCHIVO.      *
002000*  - EMITE UN LISTADO RESUMEN (LISTADO) CON LA CANTIDAD DE CASOS  *
002100*    POR TECNICO Y POR SLA, RESTRINGIDO A ESTADO 'New', ORDENADO  *
002200*    POR CANTIDAD TOTAL DE CASOS DESCENDENTE.                     *
002300*                                                                  *
002400*------------------------------------------------------------------
002500* HISTORIAL DE CAMBIOS
002600* -------------------------------------------------------------------
002700* FECHA       AUTOR  TICKET      DESCRIPCION
002800* ----------  -----  ----------  ----------------------------------
002900* 11/09/1991  LDP    INI-3300    VERSION INICIAL DEL PROGRAMA.
003000* 02/03/1992  LDP    SVC-3310    SE AGREGA EL CRUCE CONTRA EL
003100*                                MAESTRO DE OBSERVACIONES POR
003200*                                NUMERO DE CASO (ANTES EL DETALLE
003300*                                SALIA SIEMPRE CON OBSERVACION EN
003400*                                BLANCO).
003500* 19/10/1993  REC    SVC-3352    NORMALIZA LA CLAVE DE CRUCE: EL
003600*                                MAESTRO PUEDE LLEGAR CON RESIDUO
003700*                                '.0' EN EL NUMERO DE CASO POR UNA
003800*                                CONVERSION NUMERICA DEL LADO DEL
003900*                                EXTRACTOR.
004000* 30/11/1998  MCF    Y2K-3401    AJUSTE DE SIGLO EN LA FECHA DE
004100*                                PROCESO (VENTANA: AA < 50 ES
004200*                                SIGLO 20, SI NO SIGLO 19).
004300* 14/01/1999  MCF    Y2K-3407    PRUEBAS DE REGRESION DE FIN DE
004400*                                SIGLO; SIN HALLAZGOS.
004500* 09/08/2003  JQR    SVC-3455    SI EL MAESTRO DE OBSERVACIONES NO
004600*                                ABRE, EL PROCESO SIGUE SIN CORTAR
004700*                                EL JOB (TODO EL DETALLE SALE CON
004800*                                OBSERVACION EN BLANCO).
004900* 16/05/2006  JQR    SVC-3471    LA OBSERVACION 'NAN' O 'NONE' (EN
005000*                                CUALQUIER COMBINACION DE MAYUS-
005100*                                CULA/MINUSCULA) SE TRATA COMO SI
005200*                                NO HUBIERA CRUZADO.
005300* 21/02/2011  GBR    SVC-3498    EL RESUMEN POR TECNICO AHORA SE
005400*                                ORDENA POR CANTIDAD TOTAL DE
005500*                                CASOS DESCENDENTE (ANTES SALIA EN
005600*                                ORDEN DE PRIMERA APARICION).
005700* 03/07/2013  GBR    SVC-3512    EL FD DE CASOS-ENT Y DE OBSERV-MTRO
005800*                                TENIA 4 BYTES DE RESERVA DE MAS EN
005900*                                CADA LAYOUT (HABITO DE COPIAR EL
006000*                                RELLENO DEL DETALLE DE SALIDA). LOS
006100*                                DOS ARCHIVOS SON EXTERNOS DE FORMATO
006200*                                FIJO (242 Y 48 BYTES); CON EL
006300*                                RELLENO DE MAS EL READ QUEDABA
006400*                                DESALINEADO A PARTIR DEL SEGUNDO
006500*                                REGISTRO. SE QUITA EL RELLENO DE
006600*                                CP-CASEXT Y CP-REMLK Y SE AJUSTAN
006700*                                LOS FD A 242 Y 48 BYTES.
006800*------------------------------------------------------------------
006900 
007000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM.
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT CASOS-ENT   ASSIGN DDCASENT
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS IS FS-CASENT.
008000     SELECT OBSERV-MTRO ASSIGN DDOBSMTR
008100         ORGANIZATION IS SEQUENTIAL
008200         FILE STATUS IS FS-OBSMTR.
008300     SELECT CASOS-SAL   ASSIGN DDCASSAL
008400         ORGANIZATION IS SEQUENTIAL
008500         FILE STATUS IS FS-CASSAL.
008600     SELECT LISTADO     ASSIGN DDLISTA
008700         ORGANIZATION IS SEQUENTIAL
008800         FILE STATUS IS FS-LISTA.
008900 
009000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009100 DATA DIVISION.
009200 FILE SECTION.
009300 
009400*     EXTRACTO DIARIO DE CASOS; LAYOUT REAL EN WS-REG-CASO-EXT
009500*     (COPY CP-CASEXT MAS ABAJO, VIA READ ... INTO). ARCHIVO EXTERNO
009600*     DE FORMATO FIJO, 242 BYTES, SIN RELLENO (VER SVC-3512)
009700 FD  CASOS-ENT
009800     LABEL RECORDS ARE STANDARD
009900     RECORDING MODE IS F.
010000 01  REG-CASO-ENT              PIC X(242).
010100 
010200*     MAESTRO DE OBSERVACIONES; LAYOUT REAL EN WS-REG-OBSERV-MTRO
010300*     ARCHIVO EXTERNO DE FORMATO FIJO, 48 BYTES, SIN RELLENO
010400*     (VER SVC-3512)
010500 FD  OBSERV-MTRO
010600     LABEL RECORDS ARE STANDARD
010700     RECORDING MODE IS F.
010800 01  REG-OBSERV-MTRO           PIC X(48).
010900 
011000*     DETALLE DE SALIDA; LAYOUT REAL EN WS-REG-CASO-DET
011100 FD  CASOS-SAL
011200     LABEL RECORDS ARE STANDARD
011300     RECORDING MODE IS F.
011400 01  REG-CASO-SAL              PIC X(270).
011500 
011600*     LISTADO RESUMEN IMPRESO (ANCHO DE FORMULARIO 132 COLUMNAS)
011700 FD  LISTADO
011800     LABEL RECORDS ARE OMITTED
011900     RECORDING MODE IS F.
012000 01  REG-LISTADO               PIC X(132).
012100 
012200 WORKING-STORAGE SECTION.
012300*========================*
012400 77  FILLER          PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
012500 
012600*------------- COPIAS DE LOS LAYOUTS DE LOS ARCHIVOS --------------
012700 COPY CP-CASEXT.
012800 COPY CP-REMLK.
012900 COPY CP-CASDET.
013000 
013100*------------- ENCABEZADO DEL ARCHIVO DE DETALLE DE SALIDA --------
013200*     SE GRABA COMO PRIMER REGISTRO DE CASOS-SAL (VER 5100-)
013300 01  WS-ENCABEZADO-DET.
013400     03  FILLER              PIC X(18) VALUE 'CASE-NUMBER'.
013500     03  FILLER              PIC X(04) VALUE 'SLA'.
013600     03  FILLER              PIC X(22) VALUE 'CUSTOMER-NAME'.
013700     03  FILLER              PIC X(50) VALUE 'STREET'.
013800     03  FILLER              PIC X(15) VALUE 'ZIP-POSTAL-CODE'.
013900     03  FILLER              PIC X(20) VALUE 'CUSTOMER-COMPLAINT'.
014000     03  FILLER              PIC X(35) VALUE
014100             'PRODUCT-DESCRIPTION'.
014200     03  FILLER              PIC X(20) VALUE 'LINEITEM-STATUS'.
014300     03  FILLER              PIC X(22) VALUE 'TECHNICIAN-NAME'.
014400     03  FILLER              PIC X(30) VALUE 'TECHNICIAN-REMARKS'.
014500     03  FILLER              PIC X(30) VALUE 'REMARKS'.
014600     03  FILLER              PIC X(04) VALUE SPACES.
014700 
014800*------------- INDICADORES DE FIN DE ARCHIVO / STATUS -------------
014900 77  FS-CASENT           PIC XX    VALUE '00'.
015000 77  FS-OBSMTR           PIC XX    VALUE '00'.
015100 77  FS-CASSAL           PIC XX    VALUE '00'.
015200 77  FS-LISTA            PIC XX    VALUE '00'.
015300 
015400 77  WS-SW-FIN-CASO      PIC X     VALUE 'N'.
015500     88  WS-FIN-LECTURA                VALUE 'S'.
015600     88  WS-NO-FIN-LECTURA             VALUE 'N'.
015700 77  WS-SW-FIN-OBS       PIC X     VALUE 'N'.
015800     88  WS-FIN-OBS                    VALUE 'S'.
015900     88  WS-NO-FIN-OBS                 VALUE 'N'.
016000 77  WS-SW-OBS-DISP      PIC X     VALUE 'N'.
016100     88  WS-OBS-DISPONIBLE             VALUE 'S'.
016200     88  WS-OBS-NO-DISPONIBLE          VALUE 'N'.
016300 
016400*------------- FECHA DE PROCESO DEL LOTE (ACCEPT FROM DATE) -------
016500 01  WS-FECHA-SISTEMA        PIC 9(06)   VALUE ZEROS.
016600 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
016700     03  WS-FH-AA            PIC 99.
016800     03  WS-FH-MM            PIC 99.
016900     03  WS-FH-DD            PIC 99.
017000 77  WS-FP-SIGLO             PIC 99      VALUE ZEROS.
017100 77  WS-FP-ANIO              PIC 99      VALUE ZEROS.
017200 77  WS-FP-MES               PIC 99      VALUE ZEROS.
017300 77  WS-FP-DIA               PIC 99      VALUE ZEROS.
017400 
017500*------------- FECHA DE ALTA DEL CASO, PARTIDA POR '/' -------------
017600 01  WS-FEC-PARTES.
017700     03  WS-FEC-DIA-AL       PIC X(02).
017800     03  WS-FEC-MES-AL       PIC X(02).
017900     03  WS-FEC-ANIO-AL      PIC X(04).
018000 01  WS-FEC-PARTES-N REDEFINES WS-FEC-PARTES.
018100     03  WS-FEC-DIA-AL-N     PIC 9(02).
018200     03  WS-FEC-MES-AL-N     PIC 9(02).
018300     03  WS-FEC-ANIO-AL-N    PIC 9(04).
018400 77  WS-SW-FECHA-CASO    PIC X     VALUE 'N'.
018500     88  WS-FECHA-CASO-OK              VALUE 'S'.
018600     88  WS-FECHA-CASO-MALA            VALUE 'N'.
018700 
018800*------------- AREA DE LLAMADA AL SUBPROGRAMA PGMSLADF -------------
018900*     MISMA DISTRIBUCION DE CAMPOS QUE LK-PARMS-SLA DE PGMSLADF
019000 77  WS-PGMRUT               PIC X(08) VALUE 'PGMSLADF'.
019100 01  WS-PARM-SLA.
019200     03  WP-FECHA-CASO.
019300         05  WP-FC-SIGLO         PIC 99.
019400         05  WP-FC-ANIO          PIC 99.
019500         05  WP-FC-MES           PIC 99.
019600         05  WP-FC-DIA           PIC 99.
019700     03  WP-FECHA-PROCESO.
019800         05  WP-FP-SIGLO         PIC 99.
019900         05  WP-FP-ANIO          PIC 99.
020000         05  WP-FP-MES           PIC 99.
020100         05  WP-FP-DIA           PIC 99.
020200     03  WP-FECHA-VALIDA     PIC X.
020300         88  WP-FECHA-ES-VALIDA            VALUE 'S'.
020400         88  WP-FECHA-NO-VALIDA            VALUE 'N'.
020500     03  WP-SLA-DIAS         PIC S9(04) COMP.
020600     03  FILLER              PIC X(05).
020700 77  WS-SLA-CALCULADA        PIC 9(04)     COMP VALUE ZEROS.
020800 
020900*------------- ESTADO DE LINEA, DEFAULTEADO A 'New' ----------------
021000 77  WS-ESTADO-FINAL         PIC X(20)     VALUE SPACES.
021100 
021200*------------- TABLA DE OBSERVACIONES EN MEMORIA -------------------
021300*     SE CARGA UNA SOLA VEZ EN 1200-CARGAR-OBSERV-I Y SE BUSCA
021400*     EN FORMA SECUENCIAL POR CADA CASO (VER 2200-BUSCAR-OBSERV-I)
021500 01  WS-OBSERV-TABLA.
021600     03  WS-OBSERV-FILA OCCURS 2000 TIMES.
021700         05  TOBS-CLAVE          PIC X(18).
021800         05  TOBS-CLAVE-NORM     PIC X(18).
021900         05  TOBS-OBSERVACION    PIC X(30).
022000 77  WS-OBS-CANT             PIC 9(04)     COMP VALUE ZEROS.
022100 77  WS-OBS-LEIDOS           PIC 9(06)     COMP VALUE ZEROS.
022200 77  WS-OBS-POBLADOS-CANT    PIC 9(06)     COMP VALUE ZEROS.
022300 77  WS-OBS-VACIOS-CANT      PIC 9(06)     COMP VALUE ZEROS.
022400 77  WS-IX-OBS-BUS           PIC 9(04)     COMP VALUE ZEROS.
022500 77  WS-SW-OBS-HALLADO       PIC X         VALUE 'N'.
022600     88  WS-OBS-HALLADO                    VALUE 'S'.
022700     88  WS-OBS-NO-HALLADO                 VALUE 'N'.
022800 
022900*------------- CLAVE DE CRUCE NORMALIZADA (VER 1250-) --------------
023000*     SE LE QUITAN BLANCOS A LA DERECHA Y, SI QUEDA, EL RESIDUO
023100*     '.0' QUE A VECES LLEGA DEL LADO DEL EXTRACTOR (SVC-3352)
023200 77  WS-CLAVE-TRABAJO        PIC X(18)     VALUE SPACES.
023300 77  WS-CLAVE-NORM           PIC X(18)     VALUE SPACES.
023400 77  WS-CLAVE-CASO-NORM      PIC X(18)     VALUE SPACES.
023500 77  WS-IX-CLAVE             PIC 9(02)     COMP VALUE ZEROS.
023600 77  WS-LONG-CLAVE           PIC 9(02)     COMP VALUE ZEROS.
023700 
023800*------------- VALOR DE OBSERVACION, VISTO EN MAYUSCULAS -----------
023900*     REGLA SVC-3471: 'NAN' Y 'NONE' (EN CUALQUIER COMBINACION DE
024000*     MAYUSCULA/MINUSCULA) EQUIVALEN A OBSERVACION VACIA
024100 77  WS-OBS-VALOR-MAY        PIC X(30)     VALUE SPACES.
024200 01  WS-OBS-VALOR-R REDEFINES WS-OBS-VALOR-MAY.
024300     03  WS-OBS-VALOR-PREFIJO PIC X(04).
024400     03  FILLER              PIC X(26).
024500 
024600*------------- TABLA DE DETALLE EN MEMORIA --------------------------
024700*     SE ARMA UNA FILA POR CASO LEIDO; AL FINAL DEL ARCHIVO SE
024800*     ORDENA POR SLA DESCENDENTE (VER 5000-ORDENAR-DETALLE-I) Y
024900*     RECIEN AHI SE GRABA EL ARCHIVO DE SALIDA CASOS-SAL
025000 01  WS-DET-TABLA.
025100     03  WS-DET-FILA OCCURS 3000 TIMES.
025200         05  DFIL-NRO-CASO       PIC X(18).
025300         05  DFIL-SLA            PIC 9(04).
025400         05  DFIL-CLIENTE-NOM    PIC X(22).
025500         05  DFIL-DOMICILIO      PIC X(50).
025600         05  DFIL-COD-POSTAL     PIC X(15).
025700         05  DFIL-RECLAMO        PIC X(20).
025800         05  DFIL-PRODUCTO       PIC X(35).
025900         05  DFIL-ESTADO-LIN     PIC X(20).
026000         05  DFIL-TECNICO-NOM    PIC X(22).
026100         05  DFIL-TECNICO-OBS    PIC X(30).
026200         05  DFIL-OBSERVACION    PIC X(30).
026300         05  FILLER              PIC X(04).
026400 77  WS-DET-CANT             PIC 9(04)     COMP VALUE ZEROS.
026500 
026600*------------- FILA DE TRABAJO PARA EL INSERTION SORT DE DETALLE ---
026700 01  WS-DET-HOLD.
026800     03  DHLD-NRO-CASO       PIC X(18).
026900     03  DHLD-SLA            PIC 9(04).
027000     03  DHLD-CLIENTE-NOM    PIC X(22).
027100     03  DHLD-DOMICILIO      PIC X(50).
027200     03  DHLD-COD-POSTAL     PIC X(15).
027300     03  DHLD-RECLAMO        PIC X(20).
027400     03  DHLD-PRODUCTO       PIC X(35).
027500     03  DHLD-ESTADO-LIN     PIC X(20).
027600     03  DHLD-TECNICO-NOM    PIC X(22).
027700     03  DHLD-TECNICO-OBS    PIC X(30).
027800     03  DHLD-OBSERVACION    PIC X(30).
027900     03  FILLER              PIC X(04).
028000 77  WS-IX-ORD-I             PIC 9(04)     COMP VALUE ZEROS.
028100 77  WS-IX-ORD-J             PIC 9(04)     COMP VALUE ZEROS.
028200 77  WS-IX-ANT               PIC 9(04)     COMP VALUE ZEROS.
028300 77  WS-IX-ESCR              PIC 9(04)     COMP VALUE ZEROS.
028400 77  WS-CASOS-LEIDOS         PIC 9(06)     COMP VALUE ZEROS.
028500 77  WS-CASOS-ESCRITOS       PIC 9(06)     COMP VALUE ZEROS.
028600 
028700*------------- TABLA RESUMEN TECNICO X SLA --------------------------
028800*     UNA FILA POR TECNICO, CON UNA CELDA POR CADA VALOR DE SLA
028900*     DISTINTO ENCONTRADO (SOLO CASOS CON ESTADO 'New'; VER
029000*     2300-ACUMULAR-RESUMEN-I). SE ORDENA AL FINAL: COLUMNAS
029100*     ASCENDENTE POR VALOR DE SLA Y FILAS DESCENDENTE POR TOTAL
029200 01  WS-TEC-TABLA.
029300     03  WS-TEC-FILA OCCURS 40 TIMES.
029400         05  WS-TEC-NOMBRE       PIC X(22).
029500         05  WS-TEC-TOTAL        PIC 9(05) COMP.
029600         05  WS-TEC-CELDA OCCURS 20 TIMES  PIC 9(05) COMP.
029700 77  WS-TEC-CANT             PIC 9(02)     COMP VALUE ZEROS.
029800 77  WS-IX-TEC-BUS           PIC 9(02)     COMP VALUE ZEROS.
029900 77  WS-SW-TEC-HALLADO       PIC X         VALUE 'N'.
030000     88  WS-TEC-HALLADO                    VALUE 'S'.
030100     88  WS-TEC-NO-HALLADO                 VALUE 'N'.
030200 
030300 01  WS-SLA-COLUMNAS.
030400     03  WS-SLA-COL OCCURS 20 TIMES       PIC 9(04) COMP.
030500     03  WS-COL-TOTAL OCCURS 20 TIMES     PIC 9(05) COMP.
030600 77  WS-SLA-COL-CANT         PIC 9(02)     COMP VALUE ZEROS.
030700 77  WS-IX-COL-BUS           PIC 9(02)     COMP VALUE ZEROS.
030800 77  WS-SW-COL-HALLADA       PIC X         VALUE 'N'.
030900     88  WS-COL-HALLADA                    VALUE 'S'.
031000     88  WS-COL-NO-HALLADA                 VALUE 'N'.
031100 77  WS-GRAN-TOTAL           PIC 9(06)     COMP VALUE ZEROS.
031200 
031300*------------- AREAS DE TRABAJO DEL ORDENAMIENTO DE COLUMNAS --------
031400 77  WS-IX-COL-I             PIC 9(02)     COMP VALUE ZEROS.
031500 77  WS-IX-COL-J             PIC 9(02)     COMP VALUE ZEROS.
031600 77  WS-IX-COL-MIN           PIC 9(02)     COMP VALUE ZEROS.
031700 77  WS-IX-TEC-AUX           PIC 9(02)     COMP VALUE ZEROS.
031800 77  WS-SLA-COL-AUX          PIC 9(04)     COMP VALUE ZEROS.
031900 77  WS-COLTOT-AUX           PIC 9(05)     COMP VALUE ZEROS.
032000 77  WS-CELDA-AUX            PIC 9(05)     COMP VALUE ZEROS.
032100 
032200*------------- FILA DE TRABAJO PARA EL ORDEN DE TECNICOS ------------
032300 01  WS-TEC-HOLD.
032400     03  THLD-NOMBRE         PIC X(22).
032500     03  THLD-TOTAL          PIC 9(05) COMP.
032600     03  THLD-CELDA OCCURS 20 TIMES    PIC 9(05) COMP.
032700 77  WS-IX-TEC-I             PIC 9(02)     COMP VALUE ZEROS.
032800 77  WS-IX-TEC-J             PIC 9(02)     COMP VALUE ZEROS.
032900 77  WS-IX-TEC-ANT           PIC 9(02)     COMP VALUE ZEROS.
033000 77  WS-IX-TEC-PR            PIC 9(02)     COMP VALUE ZEROS.
033100 77  WS-IX-COL-PR            PIC 9(02)     COMP VALUE ZEROS.
033200 
033300*------------- LINEA DE IMPRESION DEL RESUMEN -----------------------
033400 77  WS-LINEA-IMPRESION      PIC X(132)    VALUE SPACES.
033500 77  WS-POS-COL              PIC 9(03)     COMP VALUE ZEROS.
033600 77  WS-POS-TOTAL            PIC 9(03)     COMP VALUE ZEROS.
033700 77  WS-SLA-EDIT             PIC ZZZZ9.
033800 77  WS-CELDA-EDIT           PIC ZZZZ9.
033900 77  WS-TOTAL-EDIT           PIC ZZZZZ9.
034000 77  WS-CUENTA-LINEA         PIC 9(02)     COMP VALUE ZEROS.
034100 01  WS-FECHA-TIT.
034200     03  WS-FT-DIA           PIC Z9.
034300     03  FILLER              PIC X VALUE '/'.
034400     03  WS-FT-MES           PIC Z9.
034500     03  FILLER              PIC X VALUE '/'.
034600     03  WS-FT-SIGLO         PIC 99.
034700     03  WS-FT-ANIO          PIC 99.
034800 
034900 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
035000 
035100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
035200 PROCEDURE DIVISION.
035300 
035400 MAIN-PROGRAM-I.
035500 
035600     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
035700 
035800     PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F
035900         UNTIL WS-FIN-LECTURA
036000 
036100     PERFORM 5000-ORDENAR-DETALLE-I THRU 5000-ORDENAR-DETALLE-F
036200     PERFORM 5100-ESCRIBIR-ENCABEZADO-I THRU
036300             5100-ESCRIBIR-ENCABEZADO-F
036400 
036500     PERFORM 5200-ESCRIBIR-DETALLE-I THRU 5200-ESCRIBIR-DETALLE-F
036600         VARYING WS-IX-ESCR FROM 1 BY 1 UNTIL WS-IX-ESCR >
036700             WS-DET-CANT
036800 
036900     PERFORM 6000-RESUMEN-I   THRU 6000-RESUMEN-F
037000 
037100     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
037200 
037300 MAIN-PROGRAM-F. GOBACK.
037400 
037500 
037600*------------------------------------------------------------------
037700*    ABRE ARCHIVOS, ARMA LA FECHA DE PROCESO DEL LOTE (ACCEPT FROM
037800*    DATE), CARGA EL MAESTRO DE OBSERVACIONES EN MEMORIA Y HACE LA
037900*    PRIMERA LECTURA DE CASOS-ENT (LECTURA ANTICIPADA)
038000 1000-INICIO-I.
038100 
038200     OPEN INPUT  CASOS-ENT
038300     IF FS-CASENT NOT = '00' THEN
038400         DISPLAY '* NO ABRE CASOS-ENT, FILE STATUS = ' FS-CASENT
038500         MOVE 9999 TO RETURN-CODE
038600         SET WS-FIN-LECTURA TO TRUE
038700         GO TO 1000-INICIO-F
038800     END-IF
038900 
039000     OPEN OUTPUT CASOS-SAL
039100     OPEN OUTPUT LISTADO
039200 
039300     ACCEPT WS-FECHA-SISTEMA FROM DATE
039400     IF WS-FH-AA < 50 THEN
039500         MOVE 20 TO WS-FP-SIGLO
039600     ELSE
039700         MOVE 19 TO WS-FP-SIGLO
039800     END-IF
039900     MOVE WS-FH-AA TO WS-FP-ANIO
040000     MOVE WS-FH-MM TO WS-FP-MES
040100     MOVE WS-FH-DD TO WS-FP-DIA
040200 
040300     MOVE WS-FP-SIGLO TO WP-FP-SIGLO
040400     MOVE WS-FP-ANIO  TO WP-FP-ANIO
040500     MOVE WS-FP-MES   TO WP-FP-MES
040600     MOVE WS-FP-DIA   TO WP-FP-DIA
040700 
040800     MOVE WS-FP-DIA   TO WS-FT-DIA
040900     MOVE WS-FP-MES   TO WS-FT-MES
041000     MOVE WS-FP-SIGLO TO WS-FT-SIGLO
041100     MOVE WS-FP-ANIO  TO WS-FT-ANIO
041200 
041300     PERFORM 1200-CARGAR-OBSERV-I THRU 1200-CARGAR-OBSERV-F
041400 
041500     SET WS-NO-FIN-LECTURA TO TRUE
041600     PERFORM 2900-LEER-CASO-I THRU 2900-LEER-CASO-F.
041700 
041800 1000-INICIO-F. EXIT.
041900 
042000 
042100*------------------------------------------------------------------
042200*    CARGA EL MAESTRO DE OBSERVACIONES EN LA TABLA WS-OBSERV-TABLA.
042300*    SI EL MAESTRO NO ABRE, EL PROCESO SIGUE SIN CORTAR EL JOB: TODO
042400*    EL DETALLE SALE CON OBSERVACION EN BLANCO (TICKET SVC-3455)
042500 1200-CARGAR-OBSERV-I.
042600 
042700     MOVE ZEROS TO WS-OBS-CANT
042800     SET WS-OBS-NO-DISPONIBLE TO TRUE
042900 
043000     OPEN INPUT OBSERV-MTRO
043100     IF FS-OBSMTR NOT = '00' THEN
043200         DISPLAY '* MAESTRO DE OBSERVACIONES NO DISPONIBLE, FILE
043300             ' ,
043400                 'STATUS = ' FS-OBSMTR
043500         GO TO 1200-CARGAR-OBSERV-F
043600     END-IF
043700 
043800     SET WS-OBS-DISPONIBLE TO TRUE
043900     SET WS-NO-FIN-OBS TO TRUE
044000     PERFORM 1210-LEER-OBSERV-I THRU 1210-LEER-OBSERV-F
044100 
044200     PERFORM 1220-CARGAR-UNO-I THRU 1220-CARGAR-UNO-F
044300         UNTIL WS-FIN-OBS
044400 
044500     CLOSE OBSERV-MTRO.
044600 
044700 1200-CARGAR-OBSERV-F. EXIT.
044800 
044900 
045000*------------------------------------------------------------------
045100*    AGREGA UN REGISTRO DE OBSERVACION A LA TABLA Y LEE EL SIGUIENTE
045200 1220-CARGAR-UNO-I.
045300 
045400     IF WS-OBS-CANT >= 2000 THEN
045500         DISPLAY '* TABLA DE OBSERVACIONES LLENA, SE DEJA DE
045600             CARGAR'
045700         SET WS-FIN-OBS TO TRUE
045800     ELSE
045900         ADD 1 TO WS-OBS-CANT
046000         MOVE ROBS-NRO-CASO    TO TOBS-CLAVE (WS-OBS-CANT)
046100         MOVE ROBS-OBSERVACION TO TOBS-OBSERVACION (WS-OBS-CANT)
046200         MOVE ROBS-NRO-CASO    TO WS-CLAVE-TRABAJO
046300         PERFORM 1250-NORMALIZAR-CLAVE-I THRU
046400             1250-NORMALIZAR-CLAVE-F
046500         MOVE WS-CLAVE-NORM    TO TOBS-CLAVE-NORM (WS-OBS-CANT)
046600         PERFORM 1210-LEER-OBSERV-I THRU 1210-LEER-OBSERV-F
046700     END-IF.
046800 
046900 1220-CARGAR-UNO-F. EXIT.
047000 
047100 
047200*------------------------------------------------------------------
047300 1210-LEER-OBSERV-I.
047400 
047500     READ OBSERV-MTRO INTO WS-REG-OBSERV-MTRO
047600     EVALUATE FS-OBSMTR
047700         WHEN '00'
047800             ADD 1 TO WS-OBS-LEIDOS
047900         WHEN '10'
048000             SET WS-FIN-OBS TO TRUE
048100         WHEN OTHER
048200             DISPLAY '* ERROR EN LECTURA OBSERV-MTRO, FILE STATUS
048300             = '
048400                     FS-OBSMTR
048500             SET WS-FIN-OBS TO TRUE
048600     END-EVALUATE.
048700 
048800 1210-LEER-OBSERV-F. EXIT.
048900 
049000 
049100*------------------------------------------------------------------
049200*    NORMALIZA UNA CLAVE DE CASO (WS-CLAVE-TRABAJO) EN WS-CLAVE-NORM:
049300*    LE QUITA LOS BLANCOS A LA DERECHA Y, SI LO QUE QUEDA TERMINA EN
049400*    '.0', TAMBIEN SE LO QUITA (RESIDUO DE CONVERSION NUMERICA DEL
049500*    LADO DEL EXTRACTOR - TICKET SVC-3352). PARRAFO GENERICO, USADO
049600*    TANTO PARA CLAVES DE CASO COMO DE MAESTRO DE OBSERVACIONES.
049700 1250-NORMALIZAR-CLAVE-I.
049800 
049900     MOVE SPACES TO WS-CLAVE-NORM
050000     MOVE ZEROS  TO WS-LONG-CLAVE
050100     MOVE 18     TO WS-IX-CLAVE
050200 
050300     PERFORM 1251-BUSCAR-LARGO-I THRU 1251-BUSCAR-LARGO-F
050400         UNTIL WS-IX-CLAVE < 1 OR WS-LONG-CLAVE > ZERO
050500 
050600     IF WS-LONG-CLAVE > ZERO THEN
050700         IF WS-LONG-CLAVE > 1 THEN
050800             IF WS-CLAVE-TRABAJO (WS-LONG-CLAVE - 1:2) = '.0' THEN
050900                SUBTRACT 2 FROM WS-LONG-CLAVE
051000             END-IF
051100         END-IF
051200         MOVE WS-CLAVE-TRABAJO (1:WS-LONG-CLAVE)
051300             TO WS-CLAVE-NORM (1:WS-LONG-CLAVE)
051400     END-IF.
051500 
051600 1250-NORMALIZAR-CLAVE-F. EXIT.
051700 
051800 
051900*------------------------------------------------------------------
052000*    BUSCA, DESDE LA DERECHA, EL PRIMER CARACTER NO BLANCO DE
052100*    WS-CLAVE-TRABAJO; DEVUELVE SU POSICION EN WS-LONG-CLAVE
052200 1251-BUSCAR-LARGO-I.
052300 
052400     IF WS-CLAVE-TRABAJO (WS-IX-CLAVE:1) NOT = SPACE THEN
052500         MOVE WS-IX-CLAVE TO WS-LONG-CLAVE
052600     ELSE
052700         SUBTRACT 1 FROM WS-IX-CLAVE
052800     END-IF.
052900 
053000 1251-BUSCAR-LARGO-F. EXIT.
053100 
053200 
053300*------------------------------------------------------------------
053400*    PROCESA EL CASO QUE YA ESTA EN WS-REG-CASO-EXT (LEIDO EN LA
053500*    ITERACION ANTERIOR O EN LA LECTURA ANTICIPADA DE 1000-INICIO-I)
053600*    Y LUEGO LEE EL SIGUIENTE CASO
053700 2000-PROCESO-I.
053800 
053900     PERFORM 2100-PREPARAR-Y-ACUMULAR-I THRU
054000             2100-PREPARAR-Y-ACUMULAR-F
054100     PERFORM 2900-LEER-CASO-I THRU 2900-LEER-CASO-F.
054200 
054300 2000-PROCESO-F. EXIT.
054400 
054500 
054600*------------------------------------------------------------------
054700*    LECTURA DE CASOS-ENT, USADA TANTO PARA LA LECTURA ANTICIPADA
054800*    (1000-INICIO-I) COMO PARA LAS SIGUIENTES (2000-PROCESO-I)
054900 2900-LEER-CASO-I.
055000 
055100     READ CASOS-ENT INTO WS-REG-CASO-EXT
055200     EVALUATE FS-CASENT
055300         WHEN '00'
055400             CONTINUE
055500         WHEN '10'
055600             SET WS-FIN-LECTURA TO TRUE
055700         WHEN OTHER
055800             DISPLAY '* ERROR EN LECTURA CASOS-ENT, FILE STATUS =
055900             '
056000                     FS-CASENT
056100             MOVE 9999 TO RETURN-CODE
056200             SET WS-FIN-LECTURA TO TRUE
056300     END-EVALUATE.
056400 
056500 2900-LEER-CASO-F. EXIT.
056600 
056700 
056800*------------------------------------------------------------------
056900*    ARMA EL REGISTRO DE DETALLE DEL CASO ACTUAL (FECHA, SLA,
057000*    ESTADO, CRUCE CONTRA EL MAESTRO DE OBSERVACIONES), ACUMULA EL
057100*    RESUMEN POR TECNICO/SLA Y LO GUARDA EN LA TABLA DE DETALLE
057200 2100-PREPARAR-Y-ACUMULAR-I.
057300 
057400     PERFORM 2110-VALIDAR-FECHA-I    THRU 2110-VALIDAR-FECHA-F
057500     PERFORM 2160-CALCULAR-SLA-I     THRU 2160-CALCULAR-SLA-F
057600     PERFORM 2170-DEFAULT-ESTADO-I   THRU 2170-DEFAULT-ESTADO-F
057700     PERFORM 2180-ARMAR-DETALLE-I    THRU 2180-ARMAR-DETALLE-F
057800     PERFORM 2200-BUSCAR-OBSERV-I    THRU 2200-BUSCAR-OBSERV-F
057900     PERFORM 2300-ACUMULAR-RESUMEN-I THRU 2300-ACUMULAR-RESUMEN-F
058000     PERFORM 2190-GUARDAR-DETALLE-I  THRU 2190-GUARDAR-DETALLE-F
058100     ADD 1 TO WS-CASOS-LEIDOS.
058200 
058300 2100-PREPARAR-Y-ACUMULAR-F. EXIT.
058400 
058500 
058600*------------------------------------------------------------------
058700*    PARTE CEXT-FEC-ALTA (FORMATO DD/MM/AAAA) EN SUS TRES COMPONEN-
058800*    TES Y VALIDA QUE SEAN NUMERICOS Y ESTEN EN RANGO. SI LA FECHA
058900*    ES INVALIDA O VIENE EN BLANCO, EL SLA DEL CASO QUEDA EN CERO
059000*    (VER 2160-CALCULAR-SLA-I)
059100 2110-VALIDAR-FECHA-I.
059200 
059300     SET WS-FECHA-CASO-MALA TO TRUE
059400     MOVE ZEROS TO WP-FC-SIGLO WP-FC-ANIO WP-FC-MES WP-FC-DIA
059500 
059600     IF CEXT-FEC-ALTA NOT = SPACES THEN
059700         UNSTRING CEXT-FEC-ALTA DELIMITED BY '/'
059800             INTO WS-FEC-DIA-AL WS-FEC-MES-AL WS-FEC-ANIO-AL
059900         IF WS-FEC-DIA-AL-N  IS NUMERIC AND
060000                WS-FEC-MES-AL-N  IS NUMERIC AND
060100                WS-FEC-ANIO-AL-N IS NUMERIC AND
060200                WS-FEC-MES-AL-N  > 0 AND WS-FEC-MES-AL-N  < 13 AND
060300                WS-FEC-DIA-AL-N  > 0 AND WS-FEC-DIA-AL-N  < 32 AND
060400                WS-FEC-ANIO-AL-N > 0 THEN
060500             SET WS-FECHA-CASO-OK TO TRUE
060600             MOVE WS-FEC-ANIO-AL (1:2) TO WP-FC-SIGLO
060700             MOVE WS-FEC-ANIO-AL (3:2) TO WP-FC-ANIO
060800             MOVE WS-FEC-MES-AL-N      TO WP-FC-MES
060900             MOVE WS-FEC-DIA-AL-N      TO WP-FC-DIA
061000         END-IF
061100     END-IF.
061200 
061300 2110-VALIDAR-FECHA-F. EXIT.
061400 
061500 
061600*------------------------------------------------------------------
061700*    LLAMA A PGMSLADF PARA OBTENER LA ANTIGUEDAD DEL CASO EN DIAS
061800*    CORRIDOS CONTRA LA FECHA DE PROCESO DEL LOTE
061900 2160-CALCULAR-SLA-I.
062000 
062100     MOVE WS-FP-SIGLO TO WP-FP-SIGLO
062200     MOVE WS-FP-ANIO  TO WP-FP-ANIO
062300     MOVE WS-FP-MES   TO WP-FP-MES
062400     MOVE WS-FP-DIA   TO WP-FP-DIA
062500 
062600     CALL WS-PGMRUT USING WS-PARM-SLA
062700 
062800     IF WP-FECHA-ES-VALIDA THEN
062900         MOVE WP-SLA-DIAS TO WS-SLA-CALCULADA
063000     ELSE
063100         MOVE ZEROS       TO WS-SLA-CALCULADA
063200     END-IF.
063300 
063400 2160-CALCULAR-SLA-F. EXIT.
063500 
063600 
063700*------------------------------------------------------------------
063800*    DEFAULTEA EL ESTADO DE LINEA A 'New' CUANDO LLEGA EN BLANCO
063900 2170-DEFAULT-ESTADO-I.
064000 
064100     IF CEXT-ESTADO-LIN = SPACES THEN
064200         MOVE 'New' TO WS-ESTADO-FINAL
064300     ELSE
064400         MOVE CEXT-ESTADO-LIN TO WS-ESTADO-FINAL
064500     END-IF.
064600 
064700 2170-DEFAULT-ESTADO-F. EXIT.
064800 
064900 
065000*------------------------------------------------------------------
065100*    ARMA EL REGISTRO DE DETALLE DE TRABAJO (WS-REG-CASO-DET) CON
065200*    LOS CAMPOS DEL EXTRACTO, EL SLA CALCULADO Y EL ESTADO FINAL.
065300*    LA OBSERVACION QUEDA EN BLANCO HASTA 2200-BUSCAR-OBSERV-I
065400 2180-ARMAR-DETALLE-I.
065500 
065600     MOVE CEXT-NRO-CASO     TO CDET-NRO-CASO
065700     MOVE WS-SLA-CALCULADA  TO CDET-SLA
065800     MOVE CEXT-CLIENTE-NOM  TO CDET-CLIENTE-NOM
065900     MOVE CEXT-DOMICILIO    TO CDET-DOMICILIO
066000     MOVE CEXT-COD-POSTAL   TO CDET-COD-POSTAL
066100     MOVE CEXT-RECLAMO      TO CDET-RECLAMO
066200     MOVE CEXT-PRODUCTO     TO CDET-PRODUCTO
066300     MOVE WS-ESTADO-FINAL   TO CDET-ESTADO-LIN
066400     MOVE CEXT-TECNICO-NOM  TO CDET-TECNICO-NOM
066500     MOVE CEXT-TECNICO-OBS  TO CDET-TECNICO-OBS
066600     MOVE SPACES            TO CDET-OBSERVACION.
066700 
066800 2180-ARMAR-DETALLE-F. EXIT.
066900 
067000 
067100*------------------------------------------------------------------
067200*    SI LA TABLA DE DETALLE TODAVIA TIENE LUGAR, AGREGA UNA FILA
067300*    CON EL CONTENIDO ARMADO EN WS-REG-CASO-DET (MOVE DE GRUPO)
067400 2190-GUARDAR-DETALLE-I.
067500 
067600     IF WS-DET-CANT >= 3000 THEN
067700         DISPLAY '* TABLA DE DETALLE LLENA, SE DESCARTA EL CASO =
067800             '
067900                 CDET-NRO-CASO
068000     ELSE
068100         ADD 1 TO WS-DET-CANT
068200         MOVE WS-REG-CASO-DET TO WS-DET-FILA (WS-DET-CANT)
068300     END-IF.
068400 
068500 2190-GUARDAR-DETALLE-F. EXIT.
068600 
068700 
068800*------------------------------------------------------------------
068900*    CRUZA EL CASO ACTUAL CONTRA EL MAESTRO DE OBSERVACIONES, POR
069000*    NUMERO DE CASO NORMALIZADO (VER 1250-). PRIMER CRUCE ENCONTRADO
069100*    GANA. SIN CRUCE, LA OBSERVACION QUEDA EN BLANCO (SE CUENTA
069200*    IGUAL COMO 'VACIA' PARA LAS ESTADISTICAS DE FIN DE JOB)
069300 2200-BUSCAR-OBSERV-I.
069400 
069500     SET WS-OBS-NO-HALLADO TO TRUE
069600 
069700     IF WS-OBS-DISPONIBLE AND WS-OBS-CANT > ZEROS THEN
069800         MOVE CDET-NRO-CASO TO WS-CLAVE-TRABAJO
069900         PERFORM 1250-NORMALIZAR-CLAVE-I THRU
070000             1250-NORMALIZAR-CLAVE-F
070100         MOVE WS-CLAVE-NORM TO WS-CLAVE-CASO-NORM
070200         MOVE 1 TO WS-IX-OBS-BUS
070300         PERFORM 2205-BUSCAR-UNO-I THRU 2205-BUSCAR-UNO-F
070400             UNTIL WS-IX-OBS-BUS > WS-OBS-CANT OR WS-OBS-HALLADO
070500     END-IF
070600 
070700     IF WS-OBS-HALLADO THEN
070800         PERFORM 2210-VALIDAR-OBSERV-I THRU 2210-VALIDAR-OBSERV-F
070900     ELSE
071000         ADD 1 TO WS-OBS-VACIOS-CANT
071100     END-IF.
071200 
071300 2200-BUSCAR-OBSERV-F. EXIT.
071400 
071500 
071600*------------------------------------------------------------------
071700 2205-BUSCAR-UNO-I.
071800 
071900     IF TOBS-CLAVE-NORM (WS-IX-OBS-BUS) = WS-CLAVE-CASO-NORM THEN
072000         SET WS-OBS-HALLADO TO TRUE
072100     ELSE
072200         ADD 1 TO WS-IX-OBS-BUS
072300     END-IF.
072400 
072500 2205-BUSCAR-UNO-F. EXIT.
072600 
072700 
072800*------------------------------------------------------------------
072900*    LA OBSERVACION 'NAN' O 'NONE' (CUALQUIER COMBINACION DE
073000*    MAYUSCULA/MINUSCULA) SE TRATA COMO SI NO HUBIERA CRUZADO
073100*    (TICKET SVC-3471). EL PREFIJO DE 4 BYTES (WS-OBS-VALOR-R) SE
073200*    USA SOLO PARA UN DESCARTE RAPIDO ANTES DE COMPARAR COMPLETO.
073300 2210-VALIDAR-OBSERV-I.
073400 
073500     MOVE TOBS-OBSERVACION (WS-IX-OBS-BUS) TO WS-OBS-VALOR-MAY
073600     INSPECT WS-OBS-VALOR-MAY CONVERTING
073700         'abcdefghijklmnopqrstuvwxyz' TO
073800             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
073900 
074000     IF WS-OBS-VALOR-MAY = SPACES OR
074100         WS-OBS-VALOR-MAY = 'NAN'  OR
074200         WS-OBS-VALOR-MAY = 'NONE' THEN
074300         ADD 1 TO WS-OBS-VACIOS-CANT
074400     ELSE
074500         MOVE TOBS-OBSERVACION (WS-IX-OBS-BUS) TO CDET-OBSERVACION
074600         ADD 1 TO WS-OBS-POBLADOS-CANT
074700     END-IF.
074800 
074900 2210-VALIDAR-OBSERV-F. EXIT.
075000 
075100 
075200*------------------------------------------------------------------
075300*    ACUMULA EL RESUMEN POR TECNICO/SLA, SOLO PARA CASOS CON ESTADO
075400*    DE LINEA 'New' (DESPUES DEL DEFAULT DE 2170-)
075500 2300-ACUMULAR-RESUMEN-I.
075600 
075700     IF CDET-ESTADO-LIN = 'New' THEN
075800         PERFORM 2310-BUSCAR-TECNICO-I      THRU
075900             2310-BUSCAR-TECNICO-F
076000         PERFORM 2320-BUSCAR-COLUMNA-SLA-I  THRU
076100             2320-BUSCAR-COLUMNA-SLA-F
076200         ADD 1 TO WS-TEC-CELDA (WS-IX-TEC-BUS, WS-IX-COL-BUS)
076300         ADD 1 TO WS-TEC-TOTAL (WS-IX-TEC-BUS)
076400         ADD 1 TO WS-COL-TOTAL (WS-IX-COL-BUS)
076500         ADD 1 TO WS-GRAN-TOTAL
076600     END-IF.
076700 
076800 2300-ACUMULAR-RESUMEN-F. EXIT.
076900 
077000 
077100*------------------------------------------------------------------
077200*    BUSCA EL TECNICO DEL CASO ACTUAL EN LA TABLA WS-TEC-TABLA; SI
077300*    NO ESTA, LO AGREGA COMO FILA NUEVA
077400 2310-BUSCAR-TECNICO-I.
077500 
077600     SET WS-TEC-NO-HALLADO TO TRUE
077700     MOVE 1 TO WS-IX-TEC-BUS
077800     PERFORM 2311-BUSCAR-TEC-UNO-I THRU 2311-BUSCAR-TEC-UNO-F
077900         UNTIL WS-IX-TEC-BUS > WS-TEC-CANT OR WS-TEC-HALLADO
078000 
078100     IF WS-TEC-NO-HALLADO THEN
078200         IF WS-TEC-CANT >= 40 THEN
078300             DISPLAY '* TABLA DE TECNICOS LLENA, SE IGNORA
078400             TECNICO = '
078500                     CDET-TECNICO-NOM
078600             MOVE 1 TO WS-IX-TEC-BUS
078700         ELSE
078800             ADD 1 TO WS-TEC-CANT
078900             MOVE WS-TEC-CANT TO WS-IX-TEC-BUS
079000             MOVE CDET-TECNICO-NOM TO WS-TEC-NOMBRE
079100             (WS-IX-TEC-BUS)
079200             MOVE ZEROS TO WS-TEC-TOTAL (WS-IX-TEC-BUS)
079300         END-IF
079400     END-IF.
079500 
079600 2310-BUSCAR-TECNICO-F. EXIT.
079700 
079800 
079900*------------------------------------------------------------------
080000 2311-BUSCAR-TEC-UNO-I.
080100 
080200     IF WS-TEC-NOMBRE (WS-IX-TEC-BUS) = CDET-TECNICO-NOM THEN
080300         SET WS-TEC-HALLADO TO TRUE
080400     ELSE
080500         ADD 1 TO WS-IX-TEC-BUS
080600     END-IF.
080700 
080800 2311-BUSCAR-TEC-UNO-F. EXIT.
080900 
081000 
081100*------------------------------------------------------------------
081200*    BUSCA EL VALOR DE SLA DEL CASO ACTUAL ENTRE LAS COLUMNAS YA
081300*    ABIERTAS (WS-SLA-COLUMNAS); SI NO ESTA, ABRE UNA COLUMNA NUEVA
081400 2320-BUSCAR-COLUMNA-SLA-I.
081500 
081600     SET WS-COL-NO-HALLADA TO TRUE
081700     MOVE 1 TO WS-IX-COL-BUS
081800     PERFORM 2321-BUSCAR-COL-UNO-I THRU 2321-BUSCAR-COL-UNO-F
081900         UNTIL WS-IX-COL-BUS > WS-SLA-COL-CANT OR WS-COL-HALLADA
082000 
082100     IF WS-COL-NO-HALLADA THEN
082200         IF WS-SLA-COL-CANT >= 20 THEN
082300             DISPLAY '* TABLA DE COLUMNAS SLA LLENA, SE IGNORA
082400             SLA = '
082500                     CDET-SLA
082600             MOVE 1 TO WS-IX-COL-BUS
082700         ELSE
082800             ADD 1 TO WS-SLA-COL-CANT
082900             MOVE WS-SLA-COL-CANT TO WS-IX-COL-BUS
083000             MOVE CDET-SLA TO WS-SLA-COL (WS-IX-COL-BUS)
083100             MOVE ZEROS    TO WS-COL-TOTAL (WS-IX-COL-BUS)
083200         END-IF
083300     END-IF.
083400 
083500 2320-BUSCAR-COLUMNA-SLA-F. EXIT.
083600 
083700 
083800*------------------------------------------------------------------
083900 2321-BUSCAR-COL-UNO-I.
084000 
084100     IF WS-SLA-COL (WS-IX-COL-BUS) = CDET-SLA THEN
084200         SET WS-COL-HALLADA TO TRUE
084300     ELSE
084400         ADD 1 TO WS-IX-COL-BUS
084500     END-IF.
084600 
084700 2321-BUSCAR-COL-UNO-F. EXIT.
084800 
084900 
085000*------------------------------------------------------------------
085100*    ORDENA WS-DET-TABLA POR SLA DESCENDENTE. INSERTION SORT, PARA
085200*    QUE LOS EMPATES DE SLA QUEDEN EN EL ORDEN ORIGINAL DE LECTURA
085300*    (EL PROGRAMA NO CUENTA CON EL VERBO SORT PARA TABLAS EN MEMORIA)
085400 5000-ORDENAR-DETALLE-I.
085500 
085600     IF WS-DET-CANT > 1 THEN
085700         MOVE 2 TO WS-IX-ORD-I
085800         PERFORM 5010-INSERTAR-UNO-I THRU 5010-INSERTAR-UNO-F
085900             UNTIL WS-IX-ORD-I > WS-DET-CANT
086000     END-IF.
086100 
086200 5000-ORDENAR-DETALLE-F. EXIT.
086300 
086400 
086500*------------------------------------------------------------------
086600*    TOMA LA FILA WS-IX-ORD-I Y LA INSERTA EN SU LUGAR DENTRO DEL
086700*    TRAMO YA ORDENADO (1 .. WS-IX-ORD-I - 1)
086800 5010-INSERTAR-UNO-I.
086900 
087000     MOVE WS-DET-FILA (WS-IX-ORD-I) TO WS-DET-HOLD
087100     MOVE WS-IX-ORD-I TO WS-IX-ORD-J
087200     COMPUTE WS-IX-ANT = WS-IX-ORD-J - 1
087300 
087400     PERFORM 5020-DESPLAZAR-I THRU 5020-DESPLAZAR-F
087500         UNTIL WS-IX-ORD-J < 2 OR DFIL-SLA (WS-IX-ANT) >= DHLD-SLA
087600 
087700     MOVE WS-DET-HOLD TO WS-DET-FILA (WS-IX-ORD-J)
087800     ADD 1 TO WS-IX-ORD-I.
087900 
088000 5010-INSERTAR-UNO-F. EXIT.
088100 
088200 
088300*------------------------------------------------------------------
088400*    CORRE UNA POSICION A LA DERECHA LA FILA ANTERIOR A WS-IX-ORD-J
088500 5020-DESPLAZAR-I.
088600 
088700     MOVE WS-DET-FILA (WS-IX-ANT) TO WS-DET-FILA (WS-IX-ORD-J)
088800     MOVE WS-IX-ANT TO WS-IX-ORD-J
088900     COMPUTE WS-IX-ANT = WS-IX-ORD-J - 1.
089000 
089100 5020-DESPLAZAR-F. EXIT.
089200 
089300 
089400*------------------------------------------------------------------
089500*    GRABA EL REGISTRO DE ENCABEZADO, PRIMERO EN CASOS-SAL
089600 5100-ESCRIBIR-ENCABEZADO-I.
089700 
089800     WRITE REG-CASO-SAL FROM WS-ENCABEZADO-DET
089900     IF FS-CASSAL NOT = '00' THEN
090000         DISPLAY '* ERROR EN WRITE DE ENCABEZADO CASOS-SAL, FILE
090100             ',
090200                 'STATUS = ' FS-CASSAL
090300         MOVE 9999 TO RETURN-CODE
090400     END-IF.
090500 
090600 5100-ESCRIBIR-ENCABEZADO-F. EXIT.
090700 
090800 
090900*------------------------------------------------------------------
091000*    GRABA LA FILA WS-IX-ESCR DE LA TABLA DE DETALLE, YA ORDENADA
091100 5200-ESCRIBIR-DETALLE-I.
091200 
091300     WRITE REG-CASO-SAL FROM WS-DET-FILA (WS-IX-ESCR)
091400     IF FS-CASSAL NOT = '00' THEN
091500         DISPLAY '* ERROR EN WRITE DE DETALLE CASOS-SAL, FILE ',
091600                 'STATUS = ' FS-CASSAL
091700         MOVE 9999 TO RETURN-CODE
091800     ELSE
091900         ADD 1 TO WS-CASOS-ESCRITOS
092000     END-IF.
092100 
092200 5200-ESCRIBIR-DETALLE-F. EXIT.
092300 
092400 
092500*------------------------------------------------------------------
092600*    ORDENA LAS TABLAS DEL RESUMEN Y EMITE EL LISTADO
092700 6000-RESUMEN-I.
092800 
092900     PERFORM 6050-ORDENAR-COLUMNAS-I  THRU 6050-ORDENAR-COLUMNAS-F
093000     PERFORM 6100-ORDENAR-TECNICOS-I  THRU 6100-ORDENAR-TECNICOS-F
093100     PERFORM 6200-IMPRIMIR-TITULO-I   THRU 6200-IMPRIMIR-TITULO-F
093200 
093300     MOVE 1 TO WS-IX-TEC-PR
093400     PERFORM 6300-IMPRIMIR-FILA-TEC-I THRU
093500             6300-IMPRIMIR-FILA-TEC-F
093600         UNTIL WS-IX-TEC-PR > WS-TEC-CANT
093700 
093800     PERFORM 6400-IMPRIMIR-TOTAL-GENERAL-I
093900         THRU 6400-IMPRIMIR-TOTAL-GENERAL-F.
094000 
094100 6000-RESUMEN-F. EXIT.
094200 
094300 
094400*------------------------------------------------------------------
094500*    ORDENA WS-SLA-COLUMNAS POR VALOR DE SLA ASCENDENTE (LOS
094600*    VALORES SON TODOS DISTINTOS ENTRE SI, NO HACE FALTA ORDEN
094700*    ESTABLE). SELECTION SORT: EN CADA VUELTA BUSCA EL MENOR DE LO
094800*    QUE QUEDA POR ORDENAR Y LO TRAE AL FRENTE. CADA VEZ QUE SE
094900*    INTERCAMBIAN DOS COLUMNAS SE INTERCAMBIAN TAMBIEN SUS CELDAS
095000*    EN LA TABLA DE TECNICOS, PARA QUE SIGAN ALINEADAS
095100 6050-ORDENAR-COLUMNAS-I.
095200 
095300     IF WS-SLA-COL-CANT > 1 THEN
095400         MOVE 1 TO WS-IX-COL-I
095500         PERFORM 6055-SELECCIONAR-MIN-I THRU
095600             6055-SELECCIONAR-MIN-F
095700             UNTIL WS-IX-COL-I >= WS-SLA-COL-CANT
095800     END-IF.
095900 
096000 6050-ORDENAR-COLUMNAS-F. EXIT.
096100 
096200 
096300*------------------------------------------------------------------
096400 6055-SELECCIONAR-MIN-I.
096500 
096600     MOVE WS-IX-COL-I TO WS-IX-COL-MIN
096700     COMPUTE WS-IX-COL-J = WS-IX-COL-I + 1
096800 
096900     PERFORM 6056-COMPARAR-MIN-I THRU 6056-COMPARAR-MIN-F
097000         UNTIL WS-IX-COL-J > WS-SLA-COL-CANT
097100 
097200     IF WS-IX-COL-MIN NOT = WS-IX-COL-I THEN
097300         PERFORM 6057-INTERCAMBIAR-COL-I THRU
097400             6057-INTERCAMBIAR-COL-F
097500     END-IF
097600     ADD 1 TO WS-IX-COL-I.
097700 
097800 6055-SELECCIONAR-MIN-F. EXIT.
097900 
098000 
098100*------------------------------------------------------------------
098200 6056-COMPARAR-MIN-I.
098300 
098400     IF WS-SLA-COL (WS-IX-COL-J) < WS-SLA-COL (WS-IX-COL-MIN) THEN
098500         MOVE WS-IX-COL-J TO WS-IX-COL-MIN
098600     END-IF
098700     ADD 1 TO WS-IX-COL-J.
098800 
098900 6056-COMPARAR-MIN-F. EXIT.
099000 
099100 
099200*------------------------------------------------------------------
099300*    INTERCAMBIA LA COLUMNA WS-IX-COL-I CON LA WS-IX-COL-MIN (VALOR
099400*    DE SLA Y TOTAL DE COLUMNA), Y LUEGO RECORRE TODOS LOS TECNICOS
099500*    INTERCAMBIANDO LA CELDA CORRESPONDIENTE EN CADA FILA
099600 6057-INTERCAMBIAR-COL-I.
099700 
099800     MOVE WS-SLA-COL (WS-IX-COL-I)   TO WS-SLA-COL-AUX
099900     MOVE WS-SLA-COL (WS-IX-COL-MIN) TO WS-SLA-COL (WS-IX-COL-I)
100000     MOVE WS-SLA-COL-AUX             TO WS-SLA-COL (WS-IX-COL-MIN)
100100 
100200     MOVE WS-COL-TOTAL (WS-IX-COL-I)   TO WS-COLTOT-AUX
100300     MOVE WS-COL-TOTAL (WS-IX-COL-MIN) TO WS-COL-TOTAL
100400             (WS-IX-COL-I)
100500     MOVE WS-COLTOT-AUX                TO WS-COL-TOTAL
100600             (WS-IX-COL-MIN)
100700 
100800     MOVE 1 TO WS-IX-TEC-AUX
100900     PERFORM 6058-INTERCAMBIAR-CELDA-I THRU
101000             6058-INTERCAMBIAR-CELDA-F
101100         UNTIL WS-IX-TEC-AUX > WS-TEC-CANT.
101200 
101300 6057-INTERCAMBIAR-COL-F. EXIT.
101400 
101500 
101600*------------------------------------------------------------------
101700 6058-INTERCAMBIAR-CELDA-I.
101800 
101900     MOVE WS-TEC-CELDA (WS-IX-TEC-AUX, WS-IX-COL-I)
102000         TO WS-CELDA-AUX
102100     MOVE WS-TEC-CELDA (WS-IX-TEC-AUX, WS-IX-COL-MIN)
102200         TO WS-TEC-CELDA (WS-IX-TEC-AUX, WS-IX-COL-I)
102300     MOVE WS-CELDA-AUX
102400         TO WS-TEC-CELDA (WS-IX-TEC-AUX, WS-IX-COL-MIN)
102500     ADD 1 TO WS-IX-TEC-AUX.
102600 
102700 6058-INTERCAMBIAR-CELDA-F. EXIT.
102800 
102900 
103000*------------------------------------------------------------------
103100*    ORDENA WS-TEC-TABLA POR WS-TEC-TOTAL DESCENDENTE. INSERTION
103200*    SORT PARA QUE LOS TECNICOS CON IGUAL TOTAL QUEDEN EN EL ORDEN
103300*    DE PRIMERA APARICION (TICKET SVC-3498)
103400 6100-ORDENAR-TECNICOS-I.
103500 
103600     IF WS-TEC-CANT > 1 THEN
103700         MOVE 2 TO WS-IX-TEC-I
103800         PERFORM 6110-INSERTAR-TEC-I THRU 6110-INSERTAR-TEC-F
103900             UNTIL WS-IX-TEC-I > WS-TEC-CANT
104000     END-IF.
104100 
104200 6100-ORDENAR-TECNICOS-F. EXIT.
104300 
104400 
104500*------------------------------------------------------------------
104600 6110-INSERTAR-TEC-I.
104700 
104800     MOVE WS-TEC-FILA (WS-IX-TEC-I) TO WS-TEC-HOLD
104900     MOVE WS-IX-TEC-I TO WS-IX-TEC-J
105000     COMPUTE WS-IX-TEC-ANT = WS-IX-TEC-J - 1
105100 
105200     PERFORM 6120-DESPLAZAR-TEC-I THRU 6120-DESPLAZAR-TEC-F
105300         UNTIL WS-IX-TEC-J < 2 OR
105400         WS-TEC-TOTAL (WS-IX-TEC-ANT) >= THLD-TOTAL
105500 
105600     MOVE WS-TEC-HOLD TO WS-TEC-FILA (WS-IX-TEC-J)
105700     ADD 1 TO WS-IX-TEC-I.
105800 
105900 6110-INSERTAR-TEC-F. EXIT.
106000 
106100 
106200*------------------------------------------------------------------
106300 6120-DESPLAZAR-TEC-I.
106400 
106500     MOVE WS-TEC-FILA (WS-IX-TEC-ANT) TO WS-TEC-FILA (WS-IX-TEC-J)
106600     MOVE WS-IX-TEC-ANT TO WS-IX-TEC-J
106700     COMPUTE WS-IX-TEC-ANT = WS-IX-TEC-J - 1.
106800 
106900 6120-DESPLAZAR-TEC-F. EXIT.
107000 
107100 
107200*------------------------------------------------------------------
107300*    TITULO DEL LISTADO; ARRANCA HOJA NUEVA (C01/TOP-OF-FORM)
107400 6200-IMPRIMIR-TITULO-I.
107500 
107600     MOVE SPACES TO WS-LINEA-IMPRESION
107700     STRING 'REPORTE RESUMEN DE CASOS POR TECNICO Y SLA'
107800             DELIMITED BY SIZE
107900         ' - FECHA DE PROCESO ' DELIMITED BY SIZE
108000         WS-FECHA-TIT DELIMITED BY SIZE
108100         INTO WS-LINEA-IMPRESION
108200 
108300     WRITE REG-LISTADO FROM WS-LINEA-IMPRESION
108400         AFTER ADVANCING C01
108500     MOVE ZEROS TO WS-CUENTA-LINEA
108600 
108700     MOVE SPACES TO WS-LINEA-IMPRESION
108800     MOVE 'SOLO CASOS CON ESTADO DE LINEA = NEW' TO
108900         WS-LINEA-IMPRESION (1:37)
109000     WRITE REG-LISTADO FROM WS-LINEA-IMPRESION AFTER ADVANCING 1
109100             LINE
109200 
109300     PERFORM 6210-IMPRIMIR-SUBTITULO-I THRU
109400             6210-IMPRIMIR-SUBTITULO-F.
109500 
109600 6200-IMPRIMIR-TITULO-F. EXIT.
109700 
109800 
109900*------------------------------------------------------------------
110000*    ENCABEZADO DE COLUMNAS: NOMBRE DEL TECNICO, UNA COLUMNA POR
110100*    CADA VALOR DE SLA DISTINTO (YA ORDENADOS ASCENDENTE) Y TOTAL
110200 6210-IMPRIMIR-SUBTITULO-I.
110300 
110400     MOVE SPACES TO WS-LINEA-IMPRESION
110500     MOVE 'TECHNICIAN NAME' TO WS-LINEA-IMPRESION (1:22)
110600 
110700     MOVE 1 TO WS-IX-COL-PR
110800     PERFORM 6215-IMPRIMIR-ENCAB-COL-I THRU
110900             6215-IMPRIMIR-ENCAB-COL-F
111000         UNTIL WS-IX-COL-PR > WS-SLA-COL-CANT
111100 
111200     COMPUTE WS-POS-TOTAL = 24 + (WS-SLA-COL-CANT * 6)
111300     MOVE 'TOTAL' TO WS-LINEA-IMPRESION (WS-POS-TOTAL:5)
111400     WRITE REG-LISTADO FROM WS-LINEA-IMPRESION AFTER ADVANCING 2
111500             LINES
111600 
111700     MOVE SPACES TO WS-LINEA-IMPRESION
111800     MOVE ALL '-' TO WS-LINEA-IMPRESION
111900     WRITE REG-LISTADO FROM WS-LINEA-IMPRESION AFTER ADVANCING 1
112000             LINE.
112100 
112200 6210-IMPRIMIR-SUBTITULO-F. EXIT.
112300 
112400 
112500*------------------------------------------------------------------
112600*    IMPRIME EL ENCABEZADO DE UNA COLUMNA DE SLA (VALOR NUMERICO)
112700 6215-IMPRIMIR-ENCAB-COL-I.
112800 
112900     MOVE WS-SLA-COL (WS-IX-COL-PR) TO WS-SLA-EDIT
113000     COMPUTE WS-POS-COL = 24 + ((WS-IX-COL-PR - 1) * 6)
113100     MOVE WS-SLA-EDIT TO WS-LINEA-IMPRESION (WS-POS-COL:5)
113200     ADD 1 TO WS-IX-COL-PR.
113300 
113400 6215-IMPRIMIR-ENCAB-COL-F. EXIT.
113500 
113600 
113700*------------------------------------------------------------------
113800*    IMPRIME UNA LINEA POR TECNICO, CON CONTROL DE SALTO DE HOJA
113900 6300-IMPRIMIR-FILA-TEC-I.
114000 
114100     IF WS-CUENTA-LINEA > 50 THEN
114200         PERFORM 6200-IMPRIMIR-TITULO-I THRU
114300             6200-IMPRIMIR-TITULO-F
114400     END-IF
114500 
114600     MOVE SPACES TO WS-LINEA-IMPRESION
114700     MOVE WS-TEC-NOMBRE (WS-IX-TEC-PR) TO WS-LINEA-IMPRESION
114800             (1:22)
114900 
115000     MOVE 1 TO WS-IX-COL-PR
115100     PERFORM 6310-IMPRIMIR-CELDA-I THRU 6310-IMPRIMIR-CELDA-F
115200         UNTIL WS-IX-COL-PR > WS-SLA-COL-CANT
115300 
115400     MOVE WS-TEC-TOTAL (WS-IX-TEC-PR) TO WS-TOTAL-EDIT
115500     COMPUTE WS-POS-TOTAL = 24 + (WS-SLA-COL-CANT * 6)
115600     MOVE WS-TOTAL-EDIT TO WS-LINEA-IMPRESION (WS-POS-TOTAL:6)
115700 
115800     WRITE REG-LISTADO FROM WS-LINEA-IMPRESION AFTER ADVANCING 1
115900             LINE
116000     ADD 1 TO WS-CUENTA-LINEA
116100     ADD 1 TO WS-IX-TEC-PR.
116200 
116300 6300-IMPRIMIR-FILA-TEC-F. EXIT.
116400 
116500 
116600*------------------------------------------------------------------
116700*    IMPRIME UNA CELDA DE LA FILA DEL TECNICO; CELDA EN CERO QUEDA
116800*    EN BLANCO (NO SE ATENDIERON CASOS DE ESE SLA)
116900 6310-IMPRIMIR-CELDA-I.
117000 
117100     COMPUTE WS-POS-COL = 24 + ((WS-IX-COL-PR - 1) * 6)
117200     IF WS-TEC-CELDA (WS-IX-TEC-PR, WS-IX-COL-PR) = ZEROS THEN
117300         MOVE SPACES TO WS-LINEA-IMPRESION (WS-POS-COL:5)
117400     ELSE
117500         MOVE WS-TEC-CELDA (WS-IX-TEC-PR, WS-IX-COL-PR) TO
117600             WS-CELDA-EDIT
117700         MOVE WS-CELDA-EDIT TO WS-LINEA-IMPRESION (WS-POS-COL:5)
117800     END-IF
117900     ADD 1 TO WS-IX-COL-PR.
118000 
118100 6310-IMPRIMIR-CELDA-F. EXIT.
118200 
118300 
118400*------------------------------------------------------------------
118500*    FILA DE TOTALES GENERALES AL PIE DEL LISTADO (SVC-3455)
118600 6400-IMPRIMIR-TOTAL-GENERAL-I.
118700 
118800     MOVE SPACES TO WS-LINEA-IMPRESION
118900     MOVE ALL '-' TO WS-LINEA-IMPRESION
119000     WRITE REG-LISTADO FROM WS-LINEA-IMPRESION AFTER ADVANCING 1
119100             LINE
119200 
119300     MOVE SPACES TO WS-LINEA-IMPRESION
119400     MOVE 'GRAND TOTAL' TO WS-LINEA-IMPRESION (1:22)
119500 
119600     MOVE 1 TO WS-IX-COL-PR
119700     PERFORM 6410-IMPRIMIR-TOTAL-COL-I THRU
119800             6410-IMPRIMIR-TOTAL-COL-F
119900         UNTIL WS-IX-COL-PR > WS-SLA-COL-CANT
120000 
120100     MOVE WS-GRAN-TOTAL TO WS-TOTAL-EDIT
120200     COMPUTE WS-POS-TOTAL = 24 + (WS-SLA-COL-CANT * 6)
120300     MOVE WS-TOTAL-EDIT TO WS-LINEA-IMPRESION (WS-POS-TOTAL:6)
120400 
120500     WRITE REG-LISTADO FROM WS-LINEA-IMPRESION AFTER ADVANCING 1
120600             LINE.
120700 
120800 6400-IMPRIMIR-TOTAL-GENERAL-F. EXIT.
120900 
121000 
121100*------------------------------------------------------------------
121200 6410-IMPRIMIR-TOTAL-COL-I.
121300 
121400     MOVE WS-COL-TOTAL (WS-IX-COL-PR) TO WS-CELDA-EDIT
121500     COMPUTE WS-POS-COL = 24 + ((WS-IX-COL-PR - 1) * 6)
121600     MOVE WS-CELDA-EDIT TO WS-LINEA-IMPRESION (WS-POS-COL:5)
121700     ADD 1 TO WS-IX-COL-PR.
121800 
121900 6410-IMPRIMIR-TOTAL-COL-F. EXIT.
122000 
122100 
122200*------------------------------------------------------------------
122300*    CIERRE DE ARCHIVOS Y CONTADORES DE FIN DE PROCESO (SVC-3310)
122400 9999-FINAL-I.
122500 
122600     CLOSE CASOS-ENT
122700     IF FS-CASENT IS NOT EQUAL '00' THEN
122800         DISPLAY '* PROGM45S - ERROR AL CERRAR CASOS-ENT FS= '
122900             FS-CASENT
123000     END-IF
123100 
123200     CLOSE CASOS-SAL
123300     IF FS-CASSAL IS NOT EQUAL '00' THEN
123400         DISPLAY '* PROGM45S - ERROR AL CERRAR CASOS-SAL FS= '
123500             FS-CASSAL
123600     END-IF
123700 
123800     CLOSE LISTADO
123900     IF FS-LISTA IS NOT EQUAL '00' THEN
124000         DISPLAY '* PROGM45S - ERROR AL CERRAR LISTADO  FS= '
124100             FS-LISTA
124200     END-IF
124300 
124400     DISPLAY '* PROGM45S - CASOS LEIDOS.......... '
124500             WS-CASOS-LEIDOS
124600     DISPLAY '* PROGM45S - CASOS ESCRITOS........ '
124700             WS-CASOS-ESCRITOS
124800     DISPLAY '* PROGM45S - OBSERVACIONES LEIDAS.. ' WS-OBS-LEIDOS
124900     DISPLAY '* PROGM45S - REMARKS POBLADOS...... '
125000             WS-OBS-POBLADOS-CANT
125100     DISPLAY '* PROGM45S - REMARKS VACIOS........ '
125200             WS-OBS-VACIOS-CANT
125300     DISPLAY '* PROGM45S - GRAN TOTAL RESUMEN.... ' WS-GRAN-TOTAL.
125400 
125500 9999-FINAL-F. EXIT.
125600 
